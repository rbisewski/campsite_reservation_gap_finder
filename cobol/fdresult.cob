000100*****************************************************************
000200**                          FDRESULT                          *
000300**           FD / RECORD - ELIGIBLE-CAMPSITE REPORT           *
000400*****************************************************************
000500*
000600* RECORD LENGTH 60 - ONE CAMPSITE NAME, OR ONE BANNER /
000700* NO-RESULT MESSAGE LINE.
000800*  06/15/87  TJW  ORIGINAL CODING.                               CR-1102 
000900*
001000 fd  Result-File.
001100 01  Result-File-Record        pic x(60).
