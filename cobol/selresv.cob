000100*****************************************************************
000200**                          SELRESV                           *
000300**           SELECT CLAUSE - RESERVATIONS SNAPSHOT            *
000400*****************************************************************
000500*
000600*  06/15/87  TJW  ORIGINAL CODING.                               CR-1102 
000700*
000800 select  Resv-File  assign       "RESVIN"
000900                    organization line sequential
001000                    status       Resv-Status.
