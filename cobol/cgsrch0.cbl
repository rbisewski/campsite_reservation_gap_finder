000100*****************************************************************
000200**                          CGSRCH0                           *
000300**          GAP-RULE SEARCH ENGINE FOR THE GAP SCAN           *
000400*****************************************************************
000500*
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.      CGSRCH0.
000800 AUTHOR.          T. J. WEAVER.
000900 INSTALLATION.    DEPT OF PARKS AND RECREATION - DATA
001000                  PROCESSING DIVISION.
001100 DATE-WRITTEN.    06/15/87.
001200 DATE-COMPILED.
001300 SECURITY.        INTERNAL USE ONLY - NOT FOR RELEASE
001400                  OUTSIDE THE DEPARTMENT.
001500*
001600* REMARKS.
001700*     CALLED ONCE BY CG000 AFTER THE CANDIDATE WINDOW, THE GAP
001800*     RULES AND THE CAMPSITE/RESERVATION SNAPSHOT ARE ALL IN
001900*     CORE. FOR EACH CAMPSITE IN TURN THIS MODULE EXPANDS ITS
002000*     RESERVATIONS INTO A DAY-COUNT CALENDAR, REJECTS THE SITE
002100*     OUTRIGHT IF THE CANDIDATE WINDOW OVERLAPS AN EXISTING
002200*     BOOKING, OTHERWISE ADDS THE CANDIDATE WINDOW TO THE
002300*     CALENDAR AND WALKS OUTWARD FROM IT LOOKING FOR A GAP
002400*     THAT EXACTLY MATCHES ONE OF THE CONFIGURED RULE SIZES.
002500*     A CAMPSITE WITH NO MATCHING GAP IS MARKED ELIGIBLE.
002600*
002700* CALLED MODULES.
002800*     CGDATE0  - DATE-TO-DAY-COUNT CONVERSION AND THE
002900*                ASCENDING SORT OF A CAMPSITE'S CALENDAR.
003000*
003100* FILES USED.
003200*     NONE - THIS MODULE DOES NO FILE I/O OF ITS OWN.
003300*
003400* CHANGE LOG.
003500*  DATE      BY   REQ/CR      DESCRIPTION
003600*  --------  ---  ----------  ---------------------------
003700*  06/15/87  TJW  CR-1102     ORIGINAL CODING.                   CR-1102 
003800*  02/19/91  CMB  CR-2290     SPLIT THE CALENDAR WORK AREA OUT TOCR-2290 
003900*                            WSCGCAL SO IT CAN BE REBUILT ONE
004000*                            CAMPSITE AT A TIME.
004100*  11/08/93  CMB  CR-2901     RAISED THE RESV TABLE LIMIT -      CR-2901 
004200*                            SEE WSCAMP.
004300*  09/23/98  TJW  Y2K-0041    Y2K - NO CHANGE, ALL DATE WORK GOESY2K-0041
004400*                            THROUGH CGDATE0 WITH A 4-DIGIT YEAR.
004500*  01/09/07  RDH  CR-4512     PULLED WS-GAP-COUNT OUT OF THE     CR-4512 
004600*                            01-GROUP TO ITS OWN 77-LEVEL - SAME
004700*                            CLEANUP AS CGDATE0 AND CG000.
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100     COPY "envdiv.cob".
005200*
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500*
005600* THE CALENDAR AND THE DATE-CONVERSION SCRATCH AREA ARE
005700* BOTH OWNED HERE - THEY ARE REBUILT/REUSED ONE CAMPSITE
005800* AT A TIME AND PASSED TO CGDATE0 ON EVERY CALL.
005900     COPY "wscgcal.cob".
006000     COPY "wscgdtp.cob".
006100*
006200 01  WS-Gap-Walk-Fields.
006300     03  WS-Day-Cursor       pic s9(8) comp.
006400     03  WS-Walk-Day         pic s9(8) comp.
006500     03  WS-Resv-Start-Days  pic s9(8) comp.
006600     03  WS-Resv-End-Days    pic s9(8) comp.
006700     03  WS-Cal-First        pic s9(8) comp.
006800     03  WS-Cal-Last         pic s9(8) comp.
006900     03  filler              pic x(04).
007000*
007100* THE GAP DISTANCE BEING WALKED OUT TO IS NOT PART OF
007200* ANY RECORD - A STANDALONE 77-LEVEL COUNTER, SAME AS
007300* MAPS09 CARRIES ITS OWN A/Y/Z SCRATCH CELLS.
007400 77  WS-Gap-Count        pic s9(8) comp.
007500 77  WS-Gap-Count-U redefines WS-Gap-Count
007600                         pic 9(8) comp.
007700*
007800 01  WS-Switches.
007900     03  WS-Dbl-Booked-SW    pic x value "N".
008000         88  CG-Double-Booked      value "Y".
008100         88  CG-Not-Double-Booked  value "N".
008200     03  WS-Day-Found-SW     pic x value "N".
008300         88  CG-Day-Found          value "Y".
008400         88  CG-Day-Not-Found      value "N".
008500     03  WS-Gap-Found-SW     pic x value "N".
008600         88  CG-Gap-Found          value "Y".
008700         88  CG-Not-Gap-Found      value "N".
008800     03  filler              pic x(09).
008900*
009000 LINKAGE SECTION.
009100     COPY "wscgargs.cob".
009200     COPY "wssrch.cob".
009300     COPY "wsgrule.cob".
009400     COPY "wscamp.cob".
009500*
009600 PROCEDURE DIVISION USING CG-Calling-Data
009700                          CG-Search-Window
009800                          CG-Gap-Rule-Table
009900                          CG-Campsite-Table.
010000*
010100*****************************************************************
010200**                         0000-MAIN                          *
010300*****************************************************************
010400*
010500 0000-Main.
010600     move    zero         to CG-CD-Term-Code.
010700     perform BB005-Convert-Search-Window.
010800     if      CG-Campsite-Count > zero
010900             perform BB010-Scan-Campsites
011000     end-if.
011100     goback.
011200*
011300*****************************************************************
011400**     BB005 - CONVERT THE CANDIDATE WINDOW TO DAY COUNTS     *
011500*****************************************************************
011600*
011700 BB005-Convert-Search-Window.
011800     move    1            to CG-CD-Function.
011900     move    CG-Search-Start-Date to CG-CD-Date.
012000     call    "CGDATE0" using CG-Calling-Data
012100                            CG-Date-Conv-Area
012200                            CG-Calendar-Table.
012300     move    CG-CD-Day-Count to CG-Search-Start-Days.
012400     move    CG-Search-End-Date   to CG-CD-Date.
012500     call    "CGDATE0" using CG-Calling-Data
012600                            CG-Date-Conv-Area
012700                            CG-Calendar-Table.
012800     move    CG-CD-Day-Count to CG-Search-End-Days.
012900*
013000*****************************************************************
013100**         BB010 - SCAN EVERY CAMPSITE IN INPUT ORDER         *
013200*****************************************************************
013300*
013400 BB010-Scan-Campsites.
013500     perform BB020-Evaluate-One-Campsite thru BB020-Exit
013600             varying CG-Camp-Ix from 1 by 1
013700             until   CG-Camp-Ix > CG-Campsite-Count.
013800*
013900*****************************************************************
014000**     BB020 - BUILD ONE CAMPSITE'S CALENDAR AND JUDGE IT     *
014100*****************************************************************
014200*
014300* 11/08/93  CMB  A CAMPSITE WITH NO RESERVATIONS AT ALL IS       CR-2901 
014400*                TRIVIALLY ELIGIBLE - NOTHING TO WALK.
014500 BB020-Evaluate-One-Campsite.
014600     set     CG-Campsite-Not-Eligible (CG-Camp-Ix) to true.
014700     move    zero         to CG-Cal-Day-Count.
014800     if      CG-Campsite-Resv-Count (CG-Camp-Ix) > zero
014900             perform BB030-Expand-One-Reservation
015000                     varying CG-Resv-Ix from 1 by 1
015100                     until   CG-Resv-Ix >
015200                             CG-Campsite-Resv-Count (CG-Camp-Ix)
015300     end-if.
015400     if      CG-Cal-Day-Count = zero
015500             set     CG-Campsite-Is-Eligible (CG-Camp-Ix) to true
015600             go to   BB020-Exit
015700     end-if.
015800     perform BB040-Check-Double-Booking.
015900     if      CG-Double-Booked
016000             go to   BB020-Exit
016100     end-if.
016200     perform BB050-Add-Candidate-Window.
016300     move    2            to CG-CD-Function.
016400     call    "CGDATE0" using CG-Calling-Data
016500                            CG-Date-Conv-Area
016600                            CG-Calendar-Table.
016700     move    CG-Cal-Day (1)             to WS-Cal-First.
016800     move    CG-Cal-Day (CG-Cal-Day-Count) to WS-Cal-Last.
016900     perform BB060-Check-All-Gap-Rules.
017000     if      CG-Not-Gap-Found
017100             set     CG-Campsite-Is-Eligible (CG-Camp-Ix) to true
017200     end-if.
017300 BB020-Exit.
017400     exit.
017500*
017600*****************************************************************
017700**      BB030 - EXPAND ONE RESERVATION'S RANGE INTO THE       *
017800**          CALENDAR, START AND END DATES INCLUSIVE           *
017900*****************************************************************
018000*
018100 BB030-Expand-One-Reservation.
018200     move    1            to CG-CD-Function.
018300     move    CG-Resv-Start-Date (CG-Camp-Ix, CG-Resv-Ix)
018400                          to CG-CD-Date.
018500     call    "CGDATE0" using CG-Calling-Data
018600                            CG-Date-Conv-Area
018700                            CG-Calendar-Table.
018800     move    CG-CD-Day-Count to WS-Resv-Start-Days.
018900     move    CG-Resv-End-Date (CG-Camp-Ix, CG-Resv-Ix)
019000                          to CG-CD-Date.
019100     call    "CGDATE0" using CG-Calling-Data
019200                            CG-Date-Conv-Area
019300                            CG-Calendar-Table.
019400     move    CG-CD-Day-Count to WS-Resv-End-Days.
019500     perform BB035-Add-Days-To-Calendar
019600             varying WS-Walk-Day from WS-Resv-Start-Days by 1
019700             until   WS-Walk-Day > WS-Resv-End-Days.
019800*
019900 BB035-Add-Days-To-Calendar.
020000     add     1            to CG-Cal-Day-Count.
020100     move    WS-Walk-Day  to CG-Cal-Day (CG-Cal-Day-Count).
020200*
020300*****************************************************************
020400**    BB040 - DOES THE CANDIDATE WINDOW OVERLAP A BOOKING     *
020500*****************************************************************
020600*
020700* BUSINESS RULE - AN EXISTING RESERVATION ALWAYS WINS;
020800* A DOUBLE-BOOKED SITE IS NEVER ELIGIBLE NO MATTER WHAT
020900* THE GAP RULES SAY.
021000 BB040-Check-Double-Booking.
021100     set     CG-Not-Double-Booked to true.
021200     perform BB045-Check-One-Candidate-Day
021300             varying WS-Day-Cursor from CG-Search-Start-Days
021400                     by 1
021500             until   WS-Day-Cursor > CG-Search-End-Days
021600                     or CG-Double-Booked.
021700*
021800 BB045-Check-One-Candidate-Day.
021900     perform BB900-Day-Is-Reserved.
022000     if      CG-Day-Found
022100             set     CG-Double-Booked to true
022200     end-if.
022300*
022400*****************************************************************
022500**      BB050 - ADD THE CANDIDATE WINDOW TO THE CALENDAR      *
022600*****************************************************************
022700*
022800* ONLY REACHED ONCE BB040 HAS CLEARED THE WINDOW - THE
022900* CALENDAR IS RE-SORTED RIGHT AFTER THIS BY THE CALLER.
023000 BB050-Add-Candidate-Window.
023100     perform BB055-Add-Candidate-Day
023200             varying WS-Walk-Day from CG-Search-Start-Days by 1
023300             until   WS-Walk-Day > CG-Search-End-Days.
023400*
023500 BB055-Add-Candidate-Day.
023600     add     1            to CG-Cal-Day-Count.
023700     move    WS-Walk-Day  to CG-Cal-Day (CG-Cal-Day-Count).
023800*
023900*****************************************************************
024000**           BB060 - WALK EVERY CONFIGURED GAP RULE           *
024100*****************************************************************
024200*
024300* STOPS ON THE FIRST RULE SIZE THAT MATCHES EITHER THE
024400* BACKWARD OR THE FORWARD GAP - THE REST ARE MOOT ONCE
024500* ONE DISALLOWED GAP IS FOUND.
024600 BB060-Check-All-Gap-Rules.
024700     set     CG-Not-Gap-Found to true.
024800     perform BB070-Check-One-Gap-Rule thru BB070-Exit
024900             varying CG-Rule-Ix from 1 by 1
025000             until   CG-Rule-Ix > CG-Gap-Rule-Count
025100                     or CG-Gap-Found.
025200*
025300* 11/08/93  CMB  A RULE SIZED LESS THAN 1 IS A NO-OP - SEE       CR-2901 
025400*                WSGRULE FOR WHY THESE ARE STILL LOADED.
025500 BB070-Check-One-Gap-Rule.
025600     if      CG-Rule-Size (CG-Rule-Ix) < 1
025700             go to   BB070-Exit
025800     end-if.
025900     perform BB080-Walk-Backward.
026000     if      WS-Gap-Count = CG-Rule-Size (CG-Rule-Ix)
026100             set     CG-Gap-Found to true
026200             go to   BB070-Exit
026300     end-if.
026400     perform BB090-Walk-Forward.
026500     if      WS-Gap-Count = CG-Rule-Size (CG-Rule-Ix)
026600             set     CG-Gap-Found to true
026700     end-if.
026800 BB070-Exit.
026900     exit.
027000*
027100*****************************************************************
027200**      BB080 - COUNT THE EMPTY DAYS IMMEDIATELY BEFORE       *
027300**        THE CANDIDATE WINDOW, STOPPING AT THE FIRST         *
027400**        RESERVED DAY OR AT THE EARLIEST DATE ON FILE        *
027500*****************************************************************
027600*
027700 BB080-Walk-Backward.
027800     move    zero         to WS-Gap-Count.
027900     compute WS-Walk-Day = CG-Search-Start-Days - 1.
028000     set     CG-Day-Not-Found to true.
028100     perform BB085-Walk-Backward-Step thru BB085-Exit
028200             until   WS-Walk-Day <= WS-Cal-First
028300                     or CG-Day-Found.
028400*
028500 BB085-Walk-Backward-Step.
028600     move    WS-Walk-Day  to WS-Day-Cursor.
028700     perform BB900-Day-Is-Reserved.
028800     if      CG-Day-Found
028900             go to   BB085-Exit
029000     end-if.
029100     add     1            to WS-Gap-Count.
029200     subtract 1           from WS-Walk-Day.
029300 BB085-Exit.
029400     exit.
029500*
029600*****************************************************************
029700**       BB090 - COUNT THE EMPTY DAYS IMMEDIATELY AFTER       *
029800**        THE CANDIDATE WINDOW, STOPPING AT THE FIRST         *
029900**         RESERVED DAY OR AT THE LATEST DATE ON FILE         *
030000*****************************************************************
030100*
030200 BB090-Walk-Forward.
030300     move    zero         to WS-Gap-Count.
030400     compute WS-Walk-Day = CG-Search-End-Days + 1.
030500     set     CG-Day-Not-Found to true.
030600     perform BB095-Walk-Forward-Step thru BB095-Exit
030700             until   WS-Walk-Day >= WS-Cal-Last
030800                     or CG-Day-Found.
030900*
031000 BB095-Walk-Forward-Step.
031100     move    WS-Walk-Day  to WS-Day-Cursor.
031200     perform BB900-Day-Is-Reserved.
031300     if      CG-Day-Found
031400             go to   BB095-Exit
031500     end-if.
031600     add     1            to WS-Gap-Count.
031700     add     1            to WS-Walk-Day.
031800 BB095-Exit.
031900     exit.
032000*
032100*****************************************************************
032200**     BB900 - IS WS-DAY-CURSOR ANYWHERE IN THE CALENDAR      *
032300**     (GENERAL-PURPOSE MEMBERSHIP TEST, REUSED BY BB040,     *
032400**                      BB080 AND BB090)                      *
032500*****************************************************************
032600*
032700 BB900-Day-Is-Reserved.
032800     set     CG-Day-Not-Found to true.
032900     if      CG-Cal-Day-Count > zero
033000             perform BB905-Compare-One-Day
033100                     varying CG-Cal-Jx from 1 by 1
033200                     until   CG-Cal-Jx > CG-Cal-Day-Count
033300                             or CG-Day-Found
033400     end-if.
033500*
033600 BB905-Compare-One-Day.
033700     if      CG-Cal-Day (CG-Cal-Jx) = WS-Day-Cursor
033800             set     CG-Day-Found to true
033900     end-if.
