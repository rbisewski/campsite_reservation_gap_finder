000100*****************************************************************
000200**                           WSCAMP                           *
000300**              WORKING STORAGE - CAMPSITE TABLE              *
000400*****************************************************************
000500*
000600* ONE ENTRY PER CAMPSITE READ FROM CAMPIN, IN INPUT
000700* ORDER. CG-CAMPSITE-ID IS THE ONLY KEY WE HAVE - THERE
000800* IS NO INDEXED FILE BEHIND THIS SNAPSHOT, SO CG000 AND
000900* CGSRCH0 BOTH LOCATE A CAMPSITE BY A STRAIGHT LINEAR
001000* SEARCH (SEE CG000 PARAGRAPH AA050).
001100*
001200* EACH ENTRY CARRIES ITS OWN RESERVATION-RANGE TABLE,
001300* BUILT WHILE RESVIN IS LOADED, PLUS THE ELIGIBILITY
001400* FLAG CGSRCH0 SETS DURING THE GAP WALK.
001500* RECORD OF CHANGES.
001600*  06/15/87  TJW  ORIGINAL CODING.                               CR-1102 
001700*  11/08/93  CMB  RAISED RESV-PER-SITE 25 TO 50 - SOME           CR-2901 
001800*                 GROUP SITES BOOK SOLID ALL SEASON.
001900*  04/11/06  RDH  ADDED CG-CAMPSITE-ID-X REDEFINES FOR           CR-4417 
002000*                 THE YEAR-END AUDIT EXTRACT SORT KEY.
002100*
002200 01  CG-Campsite-Table.
002300     03  CG-Campsite-Count      pic s9(4) comp.
002400     03  CG-Campsite-Entry      occurs 200 times
002500                                indexed by CG-Camp-Ix.
002600         05  CG-Campsite-Id         pic 9(9).
002700         05  CG-Campsite-Id-X redefines
002800             CG-Campsite-Id         pic x(9).
002900         05  CG-Campsite-Name       pic x(60).
003000         05  CG-Campsite-Resv-Count pic s9(4) comp.
003100         05  CG-Campsite-Resv       occurs 50 times
003200                                    indexed by CG-Resv-Ix.
003300             07  CG-Resv-Start-Date     pic 9(8).
003400             07  CG-Resv-End-Date       pic 9(8).
003500         05  CG-Campsite-Eligible   pic x value "N".
003600             88  CG-Campsite-Is-Eligible   value "Y".
003700             88  CG-Campsite-Not-Eligible  value "N".
003800         05  filler                 pic x(09).
