000100*****************************************************************
000200**                          WSCGARGS                          *
000300**          CALLING-DATA BLOCK FOR THE CG CALL CHAIN          *
000400*****************************************************************
000500*
000600* ADAPTED FROM THE SYSTEM-WIDE WS-CALLING-DATA BLOCK TO
000700* CARRY TERMINATION AND FUNCTION CODES BETWEEN CG000,
000800* CGSRCH0 AND CGDATE0.
000900* RECORD OF CHANGES.
001000*  06/15/87  TJW  ORIGINAL CODING.                               CR-1102 
001100*  02/19/91  CMB  ADDED CG-CD-FUNCTION FOR THE CGDATE0           CR-2290 
001200*                 DATE/SORT UTILITY DISPATCH.
001300*
001400 01  CG-Calling-Data.
001500     03  CG-CD-Called       pic x(8).
001600     03  CG-CD-Caller       pic x(8).
001700     03  CG-CD-Term-Code    pic 99.
001800*                 0 = normal, non-zero = abort - see WSCGMSGS
001900     03  CG-CD-Function     pic 9.
002000*                 1 = convert date to day-count (CGDATE0)
002100*                 2 = sort a campsite's day-count table
002200     03  CG-CD-Sub-Function pic 9.
002300     03  filler             pic x(05).
