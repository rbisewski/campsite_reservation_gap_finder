000100*****************************************************************
000200**                           FDRESV                           *
000300**            FD / RECORD - RESERVATIONS SNAPSHOT             *
000400*****************************************************************
000500*
000600* RECORD LENGTH 25 - 9-BYTE CAMPSITE ID FK, TWO 8-BYTE
000700* CCYYMMDD DATES.
000800*  06/15/87  TJW  ORIGINAL CODING.                               CR-1102 
000900*
001000 fd  Resv-File.
001100 01  Resv-File-Record.
001200     03  FR-Resv-Campsite-Id    pic 9(9).
001300     03  FR-Resv-Campsite-Id-X redefines
001400         FR-Resv-Campsite-Id    pic x(9).
001500     03  FR-Resv-Start-Date     pic 9(8).
001600     03  FR-Resv-Start-Date-X redefines
001700         FR-Resv-Start-Date     pic x(8).
001800     03  FR-Resv-End-Date       pic 9(8).
001900     03  FR-Resv-End-Date-X redefines
002000         FR-Resv-End-Date       pic x(8).
