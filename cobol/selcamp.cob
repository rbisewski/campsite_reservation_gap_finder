000100*****************************************************************
000200**                          SELCAMP                           *
000300**          SELECT CLAUSE - CAMPSITE MASTER SNAPSHOT          *
000400*****************************************************************
000500*
000600*  06/15/87  TJW  ORIGINAL CODING.                               CR-1102 
000700*
000800 select  Camp-File  assign       "CAMPIN"
000900                    organization line sequential
001000                    status       Camp-Status.
