000100*****************************************************************
000200**                           FDCAMP                           *
000300**           FD / RECORD - CAMPSITE MASTER SNAPSHOT           *
000400*****************************************************************
000500*
000600* RECORD LENGTH 69 - 9-BYTE ID, 60-BYTE NAME.
000700*  06/15/87  TJW  ORIGINAL CODING.                               CR-1102 
000800*
000900 fd  Camp-File.
001000 01  Camp-File-Record.
001100     03  FR-Campsite-Id         pic 9(9).
001200     03  FR-Campsite-Id-X redefines
001300         FR-Campsite-Id         pic x(9).
001400     03  FR-Campsite-Name       pic x(60).
