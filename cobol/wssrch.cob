000100*****************************************************************
000200**                           WSSRCH                           *
000300**         WORKING STORAGE - CANDIDATE SEARCH WINDOW          *
000400*****************************************************************
000500*
000600* HOLDS THE CANDIDATE WINDOW ONCE READ FROM SRCHIN,
000700* PLUS THE DAY-COUNT FORM CGDATE0 CONVERTS IT TO SO
000800* CGSRCH0 CAN DO PLAIN FIXED-POINT DATE ARITHMETIC.
000900* RECORD OF CHANGES.
001000*  06/15/87  TJW  ORIGINAL CODING.                               CR-1102 
001100*  02/19/91  CMB  ADDED THE TWO DAY-COUNT FIELDS - ONE           CR-2290 
001200*                 CALL TO CGDATE0 PER BOUNDARY DATE, THE
001300*                 RESULT PARKED HERE FOR BB005 TO USE.
001400*  01/09/07  RDH  DROPPED THE CCYY/MM/DD REDEFINES ADDED         CR-4512 
001500*                 ABOVE IN 91 - CGDATE0 NEVER COPIES THIS
001600*                 AREA, IT BREAKS THE DATE OUT ITSELF OFF
001700*                 OF WSCGDTP. DEAD WEIGHT, NOT USED ANYWHERE.
001800*
001900 01  CG-Search-Window.
002000     03  CG-Search-Start-Date     pic 9(8).
002100     03  CG-Search-End-Date       pic 9(8).
002200     03  CG-Search-Start-Days     pic s9(8) comp.
002300     03  CG-Search-End-Days       pic s9(8) comp.
002400     03  filler                   pic x(04).
