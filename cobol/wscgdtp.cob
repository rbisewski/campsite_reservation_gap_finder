000100*****************************************************************
000200**                          WSCGDTP                           *
000300**        DATE-CONVERSION PARAMETER BLOCK FOR CGDATE0         *
000400*****************************************************************
000500*
000600* SHARED BY THE CALLER AND CGDATE0 ITSELF SO BOTH SIDES
000700* OF THE CALL AGREE ON THE LAYOUT WITHOUT RESTATING IT.
000800* CG-CD-DATE CARRIES A CCYYMMDD IN ON FUNCTION 1; CGDATE0
000900* RETURNS THE JULIAN DAY COUNT IN CG-CD-DAY-COUNT.
001000* RECORD OF CHANGES.
001100*  02/19/91  CMB  ORIGINAL CODING.                               CR-2290 
001200*
001300 01  CG-Date-Conv-Area.
001400     03  CG-CD-Date          pic 9(8).
001500     03  CG-CD-Date-R redefines CG-CD-Date.
001600         05  CG-CD-CCYY      pic 9(4).
001700         05  CG-CD-MM        pic 9(2).
001800         05  CG-CD-DD        pic 9(2).
001900     03  CG-CD-Day-Count     pic s9(8) comp.
002000     03  filler              pic x(04).
