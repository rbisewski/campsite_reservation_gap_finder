000100*****************************************************************
000200**                          WSCGCAL                           *
000300**         WORKING STORAGE - ONE CAMPSITE'S CALENDAR          *
000400*****************************************************************
000500*
000600* REUSED FOR EACH CAMPSITE IN TURN BY CGSRCH0. HOLDS THE
000700* EXPANDED RESERVED-DAY SET (DAY-COUNT FORM), CLEARED AND
000800* REBUILT BEFORE EACH CAMPSITE IS EVALUATED.
000900* 1000 DAYS IS ROUGHLY THREE SEASONS OF BACK-TO-BACK
001000* BOOKINGS PLUS THE CANDIDATE WINDOW - RESIZE IF A SITE
001100* EVER CARRIES MORE.
001200* RECORD OF CHANGES.
001300*  02/19/91  CMB  ORIGINAL CODING - SPLIT OUT OF WSCAMP          CR-2290 
001400*                 SO THE CALENDAR CAN BE A SEPARATE,
001500*                 REUSABLE WORK AREA INSTEAD OF ONE PER
001600*                 CAMPSITE ENTRY.
001700*  08/14/93  CMB  ADDED CG-CAL-JX AND CG-CAL-MINX INDEXES -      CR-2850 
001800*                 THE SELECTION SORT IN CGDATE0 NEEDS ITS
001900*                 OWN INNER-LOOP AND MIN-FOUND INDEXES.
002000*
002100 01  CG-Calendar-Table.
002200     03  CG-Cal-Day-Count    pic s9(4) comp.
002300     03  CG-Cal-Day          occurs 1000 times
002400                             indexed by CG-Cal-Ix
002500                                       CG-Cal-Jx
002600                                       CG-Cal-Minx
002700                             pic s9(8) comp.
002800     03  CG-Cal-Day-U redefines CG-Cal-Day
002900                             occurs 1000 times
003000                             pic 9(8) comp.
003100     03  CG-Cal-Swap         pic s9(8) comp.
003200     03  filler              pic x(04).
