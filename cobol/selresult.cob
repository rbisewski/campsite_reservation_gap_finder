000100*****************************************************************
000200**                         SELRESULT                          *
000300**          SELECT CLAUSE - ELIGIBLE-CAMPSITE REPORT          *
000400*****************************************************************
000500*
000600*  06/15/87  TJW  ORIGINAL CODING.                               CR-1102 
000700*
000800 select  Result-File assign       "RESULT"
000900                     organization line sequential
001000                     status       Result-Status.
