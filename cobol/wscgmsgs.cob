000100*****************************************************************
000200**                          WSCGMSGS                          *
000300**            RUN-STATUS MESSAGES FOR THE GAP SCAN            *
000400*****************************************************************
000500*
000600* RECORD OF CHANGES.
000700*  06/15/87  TJW  ORIGINAL CODING.                               CR-1102 
000800*  03/02/90  TJW  ADDED CG006 FOR THE EMPTY-RESERVATION          CR-1874 
000900*                 SHORTCUT REQUESTED BY THE PARKS OFFICE.
001000*
001100 01  CG-Messages.
001200     03  CG001           pic x(52) value
001300         "CG001 SEARCH WINDOW MISSING/UNREADABLE - RUN ABORTED".
001400     03  CG002           pic x(50) value
001500         "CG002 RESERVATION CITES UNKNOWN CAMPSITE - ABORTED".
001600     03  CG003           pic x(52) value
001700         "CG003 NO GAP RULES SUPPLIED - NO CAMPSITES EVALUATED".
001800     03  CG004           pic x(47) value
001900         "CG004 NO CAMPSITES SUPPLIED - NOTHING TO SEARCH".
002000     03  CG005           pic x(49) value
002100         "CG005 NO CAMPSITES WITHOUT A DISALLOWED GAP FOUND".
002200     03  CG006           pic x(50) value
002300         "CG006 NO RESERVATIONS ON FILE - ALL SITES ELIGIBLE".
002400     03  CG007           pic x(48) value
002500         "CG007 CAMPSITE TABLE FULL - SEE CG-MAX-CAMPSITES".
002600     03  CG008           pic x(52) value
002700         "CG008 RESV TABLE FULL FOR ONE CAMPSITE - SEE CR-3102".
002800     03  CG009           pic x(44) value
002900         "CG009 UNABLE TO OPEN ONE OR MORE INPUT FILES".
003000     03  filler              pic x(06).
