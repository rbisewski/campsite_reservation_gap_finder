000100*****************************************************************
000200**                          WSGRULE                           *
000300**              WORKING STORAGE - GAP-RULE TABLE              *
000400*****************************************************************
000500*
000600* ONE ENTRY PER RULE READ FROM GRULEIN, IN INPUT ORDER.
000700* A RULE SIZED LESS THAN 1 IS STILL LOADED HERE (THE
000800* SKIP ON SIZE < 1 HAPPENS AT EVALUATION TIME, NOT LOAD
000900* TIME - SEE CGSRCH0 PARAGRAPH BB030).
001000* RECORD OF CHANGES.
001100*  06/15/87  TJW  ORIGINAL CODING.                               CR-1102 
001200*  11/08/93  CMB  RAISED TABLE SIZE 10 TO 20 RULES - THE         CR-2901 
001300*                 NORTH DISTRICT NEEDS MORE THAN 10.
001400*
001500 01  CG-Gap-Rule-Table.
001600     03  CG-Gap-Rule-Count   pic s9(4) comp.
001700     03  CG-Gap-Rule-Entry   occurs 20 times
001800                             indexed by CG-Rule-Ix.
001900         05  CG-Rule-Size        pic s9(4).
002000         05  CG-Rule-Size-N redefines
002100             CG-Rule-Size        pic s9(4) comp.
002200         05  filler              pic x(04).
