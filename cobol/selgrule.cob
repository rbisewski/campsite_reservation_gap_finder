000100*****************************************************************
000200**                          SELGRULE                          *
000300**               SELECT CLAUSE - GAP-RULE SIZES               *
000400*****************************************************************
000500*
000600*  06/15/87  TJW  ORIGINAL CODING.                               CR-1102 
000700*
000800 select  Grule-File assign       "GRULEIN"
000900                    organization line sequential
001000                    status       Grule-Status.
