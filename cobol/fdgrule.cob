000100*****************************************************************
000200**                          FDGRULE                           *
000300**                FD / RECORD - GAP-RULE SIZES                *
000400*****************************************************************
000500*
000600* RECORD LENGTH 4 - ONE SIGNED GAP SIZE PER RULE.
000700*  06/15/87  TJW  ORIGINAL CODING.                               CR-1102 
000800*
000900 fd  Grule-File.
001000 01  Grule-File-Record.
001100     03  FR-Gap-Rule-Size       pic s9(4).
001200     03  FR-Gap-Rule-Size-X redefines
001300         FR-Gap-Rule-Size       pic x(4).
