000100*****************************************************************
000200**                          SELSRCH                           *
000300**          SELECT CLAUSE - CANDIDATE SEARCH WINDOW           *
000400*****************************************************************
000500*
000600* SINGLETON INPUT - ONE RECORD, THE CANDIDATE BOOKING.
000700*  06/15/87  TJW  ORIGINAL CODING.                               CR-1102 
000800*
000900 select  Srch-File  assign       "SRCHIN"
001000                    organization line sequential
001100                    status       Srch-Status.
