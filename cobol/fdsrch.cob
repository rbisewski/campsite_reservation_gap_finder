000100*****************************************************************
000200**                           FDSRCH                           *
000300**           FD / RECORD - CANDIDATE SEARCH WINDOW            *
000400*****************************************************************
000500*
000600* RECORD LENGTH 16 - TWO 8-BYTE CCYYMMDD DATES.
000700*  06/15/87  TJW  ORIGINAL CODING.                               CR-1102 
000800*
000900 fd  Srch-File.
001000 01  Srch-File-Record.
001100     03  FR-Search-Start-Date   pic 9(8).
001200     03  FR-Search-Start-Date-X redefines
001300         FR-Search-Start-Date   pic x(8).
001400     03  FR-Search-End-Date     pic 9(8).
001500     03  FR-Search-End-Date-X redefines
001600         FR-Search-End-Date     pic x(8).
