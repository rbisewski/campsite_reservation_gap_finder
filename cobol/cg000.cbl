000100*****************************************************************
000200**                           CG000                            *
000300**            CAMPSITE GAP SCAN - MAIN RUN CONTROL            *
000400*****************************************************************
000500*
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.      CG000.
000800 AUTHOR.          T. J. WEAVER.
000900 INSTALLATION.    DEPT OF PARKS AND RECREATION - DATA
001000                  PROCESSING DIVISION.
001100 DATE-WRITTEN.    06/15/87.
001200 DATE-COMPILED.
001300 SECURITY.        INTERNAL USE ONLY - NOT FOR RELEASE
001400                  OUTSIDE THE DEPARTMENT.
001500*
001600* REMARKS.
001700*     NIGHTLY BATCH RUN CONTROL FOR THE CAMPSITE GAP SCAN.
001800*     READS THE CANDIDATE BOOKING WINDOW, THE CONFIGURED GAP
001900*     RULES, THE CAMPSITE SNAPSHOT AND THE RESERVATION
002000*     SNAPSHOT, HANDS THEM TO CGSRCH0 TO JUDGE EACH CAMPSITE,
002100*     THEN WRITES THE NAMES OF EVERY CAMPSITE STILL ELIGIBLE
002200*     FOR THE CANDIDATE WINDOW TO THE RESULT FILE.
002300*
002400*     A MISSING OR UNREADABLE CANDIDATE WINDOW, OR A
002500*     RESERVATION CITING A CAMPSITE NOT ON THE SNAPSHOT,
002600*     ABORTS THE RUN OUTRIGHT - EVERYTHING ELSE IS JUST
002700*     SKIPPED ON ITS OWN BAD RECORD AND THE RUN CONTINUES.
002800*
002900* CALLED MODULES.
003000*     CGSRCH0  - JUDGES EVERY CAMPSITE AGAINST THE
003100*                CANDIDATE WINDOW AND THE GAP RULES.
003200*
003300* FILES USED.
003400*     SRCHIN   - THE CANDIDATE BOOKING WINDOW (ONE RECORD).
003500*     GRULEIN  - THE CONFIGURED DISALLOWED GAP SIZES.
003600*     CAMPIN   - THE CAMPSITE SNAPSHOT.
003700*     RESVIN   - THE RESERVATION SNAPSHOT.
003800*     RESULT   - THE ELIGIBLE-CAMPSITE REPORT.
003900*
004000* CHANGE LOG.
004100*  DATE      BY   REQ/CR      DESCRIPTION
004200*  --------  ---  ----------  ---------------------------
004300*  06/15/87  TJW  CR-1102     ORIGINAL CODING.                   CR-1102 
004400*  03/02/90  TJW  CR-1874     ADDED THE CG006 CONSOLE NOTE FOR ANCR-1874 
004500*                            EMPTY RESERVATION SNAPSHOT - PARKS
004600*                            OFFICE WANTED CONFIRMATION THAT THIS
004700*                            IS NOT AN ERROR.
004800*  11/08/93  CMB  CR-2901     ADDED THE CG007/CG008 TABLE-FULL   CR-2901 
004900*                            WARNINGS.
005000*  09/23/98  TJW  Y2K-0041    Y2K - ALL INPUT DATES CARRY A FULL Y2K-0041
005100*                            4-DIGIT YEAR ALREADY, NO CHANGE
005200*                            NEEDED.
005300*  04/11/06  RDH  CR-4417     RESHAPED AA000-MAIN TO NESTED      CR-4417 
005400*                            IF/PERFORM - SEE THE NOTE THERE.
005500*  01/09/07  RDH  CR-4512     ZEROED CG-CD-TERM-CODE IN AA010 SO CR-4512 
005600*                            A NO-RULES/NO-CAMPSITES RUN COMES
005700*                            BACK WITH A CLEAN RETURN-CODE, NOT
005800*                            WHATEVER WAS LEFT IN THE FIELD.
005900*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200     COPY "envdiv.cob".
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     COPY "selsrch.cob".
006600     COPY "selgrule.cob".
006700     COPY "selcamp.cob".
006800     COPY "selresv.cob".
006900     COPY "selresult.cob".
007000*
007100 DATA DIVISION.
007200 FILE SECTION.
007300     COPY "fdsrch.cob".
007400     COPY "fdgrule.cob".
007500     COPY "fdcamp.cob".
007600     COPY "fdresv.cob".
007700     COPY "fdresult.cob".
007800*
007900 WORKING-STORAGE SECTION.
008000     COPY "wscgargs.cob".
008100     COPY "wscgmsgs.cob".
008200     COPY "wssrch.cob".
008300     COPY "wsgrule.cob".
008400     COPY "wscamp.cob".
008500*
008600 01  WS-File-Statuses.
008700     03  Srch-Status         pic xx.
008800     03  Grule-Status        pic xx.
008900     03  Camp-Status         pic xx.
009000     03  Resv-Status         pic xx.
009100     03  Result-Status       pic xx.
009200     03  filler              pic x(06).
009300*
009400 01  WS-Control-Fields.
009500     03  WS-Abort-Message    pic x(60).
009600     03  WS-Reservation-Count pic s9(4) comp.
009700     03  WS-Found-Camp-Ix    pic s9(4) comp.
009800     03  WS-Found-Camp-Ix-U redefines WS-Found-Camp-Ix
009900                             pic 9(4) comp.
010000     03  filler              pic x(08).
010100*
010200* RUNNING COUNT OF ELIGIBLE CAMPSITES WRITTEN TO RESULT -
010300* A STANDALONE 77-LEVEL, NOT PART OF ANY RECORD.
010400 77  WS-Eligible-Count   pic s9(4) comp.
010500*
010600 01  CG-Banners.
010700     03  CG-Banner-Header    pic x(60) value
010800         "*** CAMPSITE GAP SCAN - ELIGIBLE CAMPSITES ***".
010900     03  CG-Banner-Footer    pic x(60) value
011000         "*** END OF ELIGIBLE-CAMPSITE REPORT ***".
011100*
011200 01  WS-Switches.
011300     03  WS-Grule-EOF-SW     pic x value "N".
011400         88  CG-Grule-EOF          value "Y".
011500         88  CG-Grule-Not-EOF      value "N".
011600     03  WS-Camp-EOF-SW      pic x value "N".
011700         88  CG-Camp-EOF           value "Y".
011800         88  CG-Camp-Not-EOF       value "N".
011900     03  WS-Resv-EOF-SW      pic x value "N".
012000         88  CG-Resv-EOF           value "Y".
012100         88  CG-Resv-Not-EOF       value "N".
012200     03  WS-Fatal-Err-SW     pic x value "N".
012300         88  CG-Fatal-Error        value "Y".
012400         88  CG-No-Fatal-Error     value "N".
012500     03  filler              pic x(09).
012600*
012700 PROCEDURE DIVISION.
012800*
012900*****************************************************************
013000**                     AA000 - MAIN LINE                      *
013100*****************************************************************
013200*
013300* 04/11/06  RDH  RESHAPED AS NESTED IF/PERFORM RATHER THAN       CR-4417 
013400*                A STRING OF GO TOs - THE OLD VERSION LET
013500*                A SKIPPED STEP FALL THROUGH INTO THE NEXT
013600*                PARAGRAPH INSTEAD OF RETURNING HERE.
013700 AA000-Main.
013800     perform AA010-Open-Files.
013900     if      CG-No-Fatal-Error
014000             perform AA020-Load-Search thru AA020-Exit
014100     end-if.
014200     if      CG-No-Fatal-Error
014300             perform AA030-Load-Gap-Rules
014400             if      CG-Gap-Rule-Count = zero
014500                     display CG003
014600             else
014700                     perform AA040-Load-Campsites
014800                     if      CG-Campsite-Count = zero
014900                             display CG004
015000                     else
015100                             perform AA050-Load-Reservations
015200                             if      CG-No-Fatal-Error
015300                                     if      WS-Reservation-Count
015400                                             = zero
015500                                             display CG006
015600                                     end-if
015700                                     perform
015800                                         AA060-Call-Search-Engine
015900                             end-if
016000                     end-if
016100             end-if
016200     end-if.
016300     if      CG-No-Fatal-Error
016400             perform AA070-Write-Results
016500     end-if.
016600     perform AA080-Close-Files.
016700     if      CG-Fatal-Error
016800             display WS-Abort-Message
016900             move    1 to CG-CD-Term-Code
017000     end-if.
017100     move    CG-CD-Term-Code to return-code.
017200     stop run.
017300*
017400*****************************************************************
017500**                AA010 - OPEN ALL FIVE FILES                 *
017600*****************************************************************
017700*
017800* 01/09/07  RDH  ZERO CG-CD-TERM-CODE HERE, NOT JUST IN          CR-4512 
017900*                AA060 - A 'NO RULES' OR 'NO CAMPSITES'
018000*                RUN NEVER REACHES AA060, AND WAS COMING
018100*                BACK WITH WHATEVER GARBAGE WAS SITTING
018200*                IN THE FIELD INSTEAD OF A CLEAN 00.
018300 AA010-Open-Files.
018400     move    zero to CG-CD-Term-Code.
018500     open    input  Srch-File  Grule-File  Camp-File  Resv-File.
018600     open    output Result-File.
018700     if      Srch-Status   not = "00"
018800         or  Grule-Status  not = "00"
018900         or  Camp-Status   not = "00"
019000         or  Resv-Status   not = "00"
019100         or  Result-Status not = "00"
019200             move    CG009 to WS-Abort-Message
019300             set     CG-Fatal-Error to true
019400     end-if.
019500*
019600*****************************************************************
019700**       AA020 - LOAD AND VALIDATE THE CANDIDATE WINDOW       *
019800*****************************************************************
019900*
020000* 06/15/87  TJW  THE WINDOW IS A SINGLETON RECORD - MISSING      CR-1102 
020100*                OR UNPARSEABLE FAILS THE WHOLE RUN.
020200 AA020-Load-Search.
020300     read    Srch-File.
020400     if      Srch-Status not = "00"
020500             move    CG001 to WS-Abort-Message
020600             set     CG-Fatal-Error to true
020700             go to   AA020-Exit
020800     end-if.
020900     if      FR-Search-Start-Date-X not numeric
021000         or  FR-Search-End-Date-X   not numeric
021100         or  FR-Search-Start-Date = zero
021200         or  FR-Search-End-Date   = zero
021300             move    CG001 to WS-Abort-Message
021400             set     CG-Fatal-Error to true
021500             go to   AA020-Exit
021600     end-if.
021700     move    FR-Search-Start-Date to CG-Search-Start-Date.
021800     move    FR-Search-End-Date   to CG-Search-End-Date.
021900 AA020-Exit.
022000     exit.
022100*
022200*****************************************************************
022300**           AA030 - LOAD THE CONFIGURED GAP RULES            *
022400*****************************************************************
022500*
022600* A RULE SIZED LESS THAN 1 IS STILL LOADED - SEE WSGRULE
022700* FOR WHY THE SKIP HAPPENS AT EVALUATION TIME INSTEAD.
022800 AA030-Load-Gap-Rules.
022900     move    zero         to CG-Gap-Rule-Count.
023000     set     CG-Grule-Not-EOF to true.
023100     read    Grule-File
023200             at end  set CG-Grule-EOF to true
023300     end-read.
023400     perform AA032-Load-One-Gap-Rule
023500             until   CG-Grule-EOF.
023600*
023700 AA032-Load-One-Gap-Rule.
023800     if      FR-Gap-Rule-Size-X is numeric
023900             if      CG-Gap-Rule-Count < 20
024000                     add     1 to CG-Gap-Rule-Count
024100                     move    FR-Gap-Rule-Size to
024200                             CG-Rule-Size (CG-Gap-Rule-Count)
024300             else
024400                     display CG007
024500             end-if
024600     end-if.
024700     read    Grule-File
024800             at end  set CG-Grule-EOF to true
024900     end-read.
025000*
025100*****************************************************************
025200**             AA040 - LOAD THE CAMPSITE SNAPSHOT             *
025300*****************************************************************
025400*
025500* A RECORD WITH A NON-NUMERIC ID OR A BLANK NAME IS
025600* SKIPPED - IT NEVER BECOMES A CANDIDATE FOR THE SCAN.
025700 AA040-Load-Campsites.
025800     move    zero         to CG-Campsite-Count.
025900     set     CG-Camp-Not-EOF to true.
026000     read    Camp-File
026100             at end  set CG-Camp-EOF to true
026200     end-read.
026300     perform AA042-Load-One-Campsite
026400             until   CG-Camp-EOF.
026500*
026600 AA042-Load-One-Campsite.
026700     if      FR-Campsite-Id-X is numeric
026800         and FR-Campsite-Name not = spaces
026900             if      CG-Campsite-Count < 200
027000                     add     1 to CG-Campsite-Count
027100                     move    FR-Campsite-Id   to
027200                             CG-Campsite-Id (CG-Campsite-Count)
027300                     move    FR-Campsite-Name to
027400                             CG-Campsite-Name (CG-Campsite-Count)
027500                     move    zero to
027600                             CG-Campsite-Resv-Count
027700                             (CG-Campsite-Count)
027800                     set     CG-Campsite-Not-Eligible
027900                             (CG-Campsite-Count) to true
028000             else
028100                     display CG007
028200             end-if
028300     end-if.
028400     read    Camp-File
028500             at end  set CG-Camp-EOF to true
028600     end-read.
028700*
028800*****************************************************************
028900**           AA050 - LOAD THE RESERVATION SNAPSHOT            *
029000*****************************************************************
029100*
029200* A RECORD MISSING ANY OF THE THREE FIELDS IS SKIPPED.
029300* ONE THAT NAMES A CAMPSITE NOT ON THE SNAPSHOT IS A
029400* REFERENTIAL-INTEGRITY FAILURE AND ABORTS THE RUN.
029500 AA050-Load-Reservations.
029600     move    zero         to WS-Reservation-Count.
029700     set     CG-Resv-Not-EOF to true.
029800     read    Resv-File
029900             at end  set CG-Resv-EOF to true
030000     end-read.
030100     perform AA052-Load-One-Reservation thru AA052-Exit
030200             until   CG-Resv-EOF
030300                     or CG-Fatal-Error.
030400*
030500 AA052-Load-One-Reservation.
030600     if      FR-Resv-Campsite-Id-X is numeric
030700         and FR-Resv-Start-Date-X  is numeric
030800         and FR-Resv-End-Date-X    is numeric
030900             perform AA054-Find-Campsite-For-Resv
031000             if      WS-Found-Camp-Ix = zero
031100                     move    CG002 to WS-Abort-Message
031200                     set     CG-Fatal-Error to true
031300                     go to   AA052-Exit
031400             end-if
031500             perform AA058-Store-One-Reservation
031600     end-if.
031700 AA052-Exit.
031800     if      CG-No-Fatal-Error
031900             read    Resv-File
032000                     at end  set CG-Resv-EOF to true
032100             end-read
032200     end-if.
032300*
032400 AA054-Find-Campsite-For-Resv.
032500     move    zero         to WS-Found-Camp-Ix.
032600     perform AA056-Compare-One-Campsite
032700             varying CG-Camp-Ix from 1 by 1
032800             until   CG-Camp-Ix > CG-Campsite-Count
032900                     or WS-Found-Camp-Ix > zero.
033000*
033100 AA056-Compare-One-Campsite.
033200     if      CG-Campsite-Id (CG-Camp-Ix) = FR-Resv-Campsite-Id
033300             move    CG-Camp-Ix to WS-Found-Camp-Ix
033400     end-if.
033500*
033600 AA058-Store-One-Reservation.
033700     if      CG-Campsite-Resv-Count (WS-Found-Camp-Ix) < 50
033800             add     1 to
033900                     CG-Campsite-Resv-Count (WS-Found-Camp-Ix)
034000             move    FR-Resv-Start-Date to
034100                     CG-Resv-Start-Date (WS-Found-Camp-Ix,
034200                     CG-Campsite-Resv-Count (WS-Found-Camp-Ix))
034300             move    FR-Resv-End-Date to
034400                     CG-Resv-End-Date (WS-Found-Camp-Ix,
034500                     CG-Campsite-Resv-Count (WS-Found-Camp-Ix))
034600             add     1 to WS-Reservation-Count
034700     else
034800             display CG008
034900     end-if.
035000*
035100*****************************************************************
035200**        AA060 - HAND EVERYTHING TO THE SEARCH ENGINE        *
035300*****************************************************************
035400*
035500 AA060-Call-Search-Engine.
035600     move    zero         to CG-CD-Term-Code.
035700     call    "CGSRCH0" using CG-Calling-Data
035800                            CG-Search-Window
035900                            CG-Gap-Rule-Table
036000                            CG-Campsite-Table.
036100*
036200*****************************************************************
036300**         AA070 - WRITE THE ELIGIBLE-CAMPSITE REPORT         *
036400*****************************************************************
036500*
036600* REACHED EITHER IN THE NORMAL FLOW OR BY THE EARLY
036700* EXITS ABOVE - IN BOTH SHORT-CIRCUIT CASES THE
036800* CAMPSITE COUNT IS STILL ZERO, SO CG005 FALLS OUT
036900* NATURALLY WITHOUT ANY SPECIAL-CASE CODE HERE.
037000 AA070-Write-Results.
037100     move    CG-Banner-Header to Result-File-Record.
037200     write   Result-File-Record.
037300     move    zero         to WS-Eligible-Count.
037400     if      CG-Campsite-Count > zero
037500             perform AA072-Write-One-Campsite
037600                     varying CG-Camp-Ix from 1 by 1
037700                     until   CG-Camp-Ix > CG-Campsite-Count
037800     end-if.
037900     if      WS-Eligible-Count = zero
038000             move    CG005 to Result-File-Record
038100             write   Result-File-Record
038200     end-if.
038300     move    CG-Banner-Footer to Result-File-Record.
038400     write   Result-File-Record.
038500*
038600 AA072-Write-One-Campsite.
038700     if      CG-Campsite-Is-Eligible (CG-Camp-Ix)
038800             move    CG-Campsite-Name (CG-Camp-Ix) to
038900                     Result-File-Record
039000             write   Result-File-Record
039100             add     1 to WS-Eligible-Count
039200     end-if.
039300*
039400*****************************************************************
039500**                AA080 - CLOSE ALL FIVE FILES                *
039600*****************************************************************
039700*
039800 AA080-Close-Files.
039900     close   Srch-File Grule-File Camp-File Resv-File
040000             Result-File.
040100*
