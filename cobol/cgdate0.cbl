000100*****************************************************************
000200**                          CGDATE0                           *
000300**          DATE/SORT UTILITY FOR THE GAP SCAN CHAIN          *
000400*****************************************************************
000500*
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.      CGDATE0.
000800 AUTHOR.          T. J. WEAVER.
000900 INSTALLATION.    DEPT OF PARKS AND RECREATION - DATA
001000                  PROCESSING DIVISION.
001100 DATE-WRITTEN.    02/19/91.
001200 DATE-COMPILED.
001300 SECURITY.        INTERNAL USE ONLY - NOT FOR RELEASE
001400                  OUTSIDE THE DEPARTMENT.
001500*
001600* REMARKS.
001700*     CALLED BY CGSRCH0 TO DO THE TWO PIECES OF DATE
001800*     ARITHMETIC THE GAP SCAN NEEDS: TURNING A CCYYMMDD
001900*     INTO A PLAIN INTEGER DAY COUNT (FUNCTION 1, THE
002000*     FLIEGEL/VAN FLANDERN JULIAN DAY NUMBER), AND SORTING
002100*     A CAMPSITE'S COMBINED DAY-COUNT CALENDAR INTO
002200*     ASCENDING ORDER BY SELECTION SORT (FUNCTION 2) SO
002300*     CGSRCH0 CAN WALK IT FIRST-TO-LAST.
002400*
002500* FILES USED.
002600*     NONE - THIS MODULE DOES NO FILE I/O OF ITS OWN.
002700*
002800* CHANGE LOG.
002900*  DATE      BY   REQ/CR      DESCRIPTION
003000*  --------  ---  ----------  ---------------------------
003100*  02/19/91  TJW  CR-2290     ORIGINAL CODING.                   CR-2290 
003200*  08/14/93  CMB  CR-2850     REWROTE AS A SELECTION SORT - OLD  CR-2850 
003300*                            BUBBLE PASS RAN TOO SLOW ON A FULL
003400*                            SEASON OF BOOKINGS.
003500*  09/23/98  TJW  Y2K-0041    Y2K - CCYY IS A FULL 4-DIGIT YEAR  Y2K-0041
003600*                            ALREADY, NO CHANGE NEEDED HERE.
003700*  01/09/07  RDH  CR-4512     RECAST WS-JULIAN-WORK AS 77-LEVELS CR-4512 
003800*                            LIKE MAPS09 DOES - THEY WERE SITTING
003900*                            IN A 01-GROUP FOR NO GOOD REASON.
004000*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300     COPY "envdiv.cob".
004400*
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700*
004800* SCRATCH FIELDS FOR THE JULIAN DAY NUMBER ALGORITHM.
004900* EACH DIVISION IS ASSIGNED TO ITS OWN INTEGER COMP
005000* FIELD ON PURPOSE, SO EVERY DIVIDE TRUNCATES BEFORE
005100* IT FEEDS THE NEXT STEP - ONE COMPUTE WITH THE WHOLE
005200* FORMULA IN IT WOULD NOT TRUNCATE AT THE SAME POINTS.
005300* CARRIED AS STANDALONE 77-LEVELS, THE SAME WAY MAPS09
005400* CARRIES ITS OWN A/Y/Z SCRATCH FIELDS - THESE ARE NOT
005500* PART OF ANY RECORD, JUST WORK CELLS FOR ONE FORMULA.
005600 77  WS-JW-A             pic s9(8) comp.
005700 77  WS-JW-Y             pic s9(8) comp.
005800 77  WS-JW-M             pic s9(8) comp.
005900 77  WS-JW-T1            pic s9(8) comp.
006000 77  WS-JW-T2            pic s9(8) comp.
006100 77  WS-JW-T3            pic s9(8) comp.
006200 77  WS-JW-T4            pic s9(8) comp.
006300 77  WS-JW-T5 redefines WS-JW-T4
006400                         pic 9(8) comp.
006500*
006600 LINKAGE SECTION.
006700     COPY "wscgargs.cob".
006800     COPY "wscgdtp.cob".
006900     COPY "wscgcal.cob".
007000*
007100 PROCEDURE DIVISION USING CG-Calling-Data
007200                          CG-Date-Conv-Area
007300                          CG-Calendar-Table.
007400*
007500*****************************************************************
007600**             0000-MAIN - FUNCTION-CODE DISPATCH             *
007700*****************************************************************
007800*
007900 0000-Main.
008000     move    zero         to CG-CD-Term-Code.
008100     if      CG-CD-Function = 1
008200             perform ZZ100-Convert-Date
008300     end-if.
008400     if      CG-CD-Function = 2
008500             perform ZZ200-Sort-Calendar
008600     end-if.
008700     goback.
008800*
008900*****************************************************************
009000**            ZZ100 - CCYYMMDD TO JULIAN DAY COUNT            *
009100**       FLIEGEL & VAN FLANDERN, COMM. ACM 11:10 (1968)       *
009200*****************************************************************
009300*
009400* 08/14/93  CMB  TIGHTENED THE COMMENTS BELOW AFTER THE          CR-2850 
009500*                NORTH DISTRICT AUDIT ASKED HOW THIS WORKS.
009600 ZZ100-Convert-Date.
009700     compute WS-JW-A = (14 - CG-CD-MM) / 12.
009800     compute WS-JW-Y = CG-CD-CCYY + 4800 - WS-JW-A.
009900     compute WS-JW-M = CG-CD-MM + (12 * WS-JW-A) - 3.
010000     compute WS-JW-T1 = ((153 * WS-JW-M) + 2) / 5.
010100     compute WS-JW-T2 = WS-JW-Y / 4.
010200     compute WS-JW-T3 = WS-JW-Y / 100.
010300     compute WS-JW-T4 = WS-JW-Y / 400.
010400     compute CG-CD-Day-Count =
010500             CG-CD-DD + WS-JW-T1 + (365 * WS-JW-Y)
010600             + WS-JW-T2 - WS-JW-T3 + WS-JW-T4 - 32045.
010700 ZZ100-Exit.
010800     exit.
010900*
011000*****************************************************************
011100**      ZZ200 - ASCENDING SELECTION SORT OF THE CALENDAR      *
011200*****************************************************************
011300*
011400* A SINGLE-ENTRY CALENDAR NEEDS NO SORT PASS AT ALL, SO
011500* THE WHOLE SORT IS GUARDED BY THE IF BELOW RATHER THAN
011600* A GO TO - KEEPS THE EXIT CLEAN WHEN THIS PARAGRAPH IS
011700* PERFORMED STANDALONE FROM 0000-MAIN.
011800 ZZ200-Sort-Calendar.
011900     if      CG-Cal-Day-Count >= 2
012000             perform ZZ210-Outer-Pass
012100                     varying CG-Cal-Ix from 1 by 1
012200                     until   CG-Cal-Ix >= CG-Cal-Day-Count
012300     end-if.
012400*
012500 ZZ210-Outer-Pass.
012600     set     CG-Cal-Minx to CG-Cal-Ix.
012700     perform ZZ220-Find-Min
012800             varying CG-Cal-Jx from CG-Cal-Ix by 1
012900             until   CG-Cal-Jx > CG-Cal-Day-Count.
013000     if      CG-Cal-Minx not = CG-Cal-Ix
013100             move    CG-Cal-Day (CG-Cal-Ix)   to CG-Cal-Swap
013200             move    CG-Cal-Day (CG-Cal-Minx) to
013300                     CG-Cal-Day (CG-Cal-Ix)
013400             move    CG-Cal-Swap              to
013500                     CG-Cal-Day (CG-Cal-Minx)
013600     end-if.
013700*
013800 ZZ220-Find-Min.
013900     if      CG-Cal-Day (CG-Cal-Jx) < CG-Cal-Day (CG-Cal-Minx)
014000             set     CG-Cal-Minx to CG-Cal-Jx
014100     end-if.
