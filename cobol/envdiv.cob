000100*****************************************************************
000200**                           ENVDIV                           *
000300**           COMMON SPECIAL-NAMES FOR THE CG SUITE            *
000400*****************************************************************
000500*
000600* RECORD OF CHANGES.
000700*  DATE      BY   DESCRIPTION
000800*  --------  ---  ----------------------------------
000900*  06/15/87  TJW  ORIGINAL CODING.                               CR-1102 
001000*  09/23/98  TJW  Y2K - NOTHING TO FIX HERE, NO DATE             Y2K-0041
001100*                 FIELDS IN THIS COPYBOOK.
001200*  01/09/07  RDH  CARRIED OVER THE CRT STATUS CLAUSE THE         CR-4512 
001300*                 PRINT PROGRAMS HAVE ALWAYS DECLARED -
001400*                 NOBODY HERE HAS EVER WIRED IT TO A
001500*                 SCREEN, BUT IT IS HOUSE HABIT TO LEAVE
001600*                 IT IN. DROPPED THE REPOSITORY/FUNCTION
001700*                 ALL INTRINSIC LINE THAT USUALLY FOLLOWS
001800*                 IT - THIS RUN'S COMPILER PREDATES THE
001900*                 INTRINSIC FUNCTION LIBRARY.
002000*
002100 SPECIAL-NAMES.
002200     CRT STATUS IS CG-CRT-Status.
